000100****************************************************************  00000100
000200* ORDREC   -- POSTED ORDER MASTER RECORD LAYOUT                   00000200
000300*                                                                 00000300
000400* ONE RECORD PER ORDER, KEYED BY TENANT-ID + ORDER-NUMBER.        00000400
000500* WRITTEN BY ORDPOST1 ON CREATE, REWRITTEN BY ORDSTAT1 ON         00000500
000600* EVERY STATUS TRANSITION.  REPLACING PREFIX ==OT== ALSO          00000600
000700* BUILDS THE IN-MEMORY TABLE ENTRY ORDSTAT1 SEARCHES WITH         00000700
000800* SEARCH ALL.                                                     00000800
000900****************************************************************  00000900
001000 01  :TAG:-REC.                                                   00001000
001100     05  :TAG:-ORDER-KEY.                                         00001100
001200         10  :TAG:-TENANT-ID          PIC X(36).                  00001200
001300         10  :TAG:-ORDER-NUMBER       PIC X(20).                  00001300
001400     05  :TAG:-USER-ID                PIC X(36).                  00001400
001500     05  :TAG:-STATUS                 PIC X(10).                  00001500
001600         88  :TAG:-STATUS-PENDING     VALUE 'PENDING'.            00001600
001700         88  :TAG:-STATUS-CONFIRMED   VALUE 'CONFIRMED'.          00001700
001800         88  :TAG:-STATUS-PROCESSING  VALUE 'PROCESSING'.         00001800
001900         88  :TAG:-STATUS-SHIPPED     VALUE 'SHIPPED'.            00001900
002000         88  :TAG:-STATUS-DELIVERED   VALUE 'DELIVERED'.          00002000
002100         88  :TAG:-STATUS-CANCELLED   VALUE 'CANCELLED'.          00002100
002200         88  :TAG:-STATUS-REFUNDED    VALUE 'REFUNDED'.           00002200
002300     05  :TAG:-PAYMENT-STATUS         PIC X(18).                  00002300
002400         88  :TAG:-PAY-PENDING        VALUE 'PENDING'.            00002400
002500         88  :TAG:-PAY-AUTHORIZED     VALUE 'AUTHORIZED'.         00002500
002600         88  :TAG:-PAY-CAPTURED       VALUE 'CAPTURED'.           00002600
002700         88  :TAG:-PAY-FAILED         VALUE 'FAILED'.             00002700
002800         88  :TAG:-PAY-REFUNDED       VALUE 'REFUNDED'.           00002800
002900         88  :TAG:-PAY-PART-REFUND    VALUE 'PARTIALLY_REFUNDED'. 00002900
003000     05  :TAG:-SUBTOTAL               PIC S9(8)V99 COMP-3.        00003000
003100     05  :TAG:-SHIPPING-COST          PIC S9(8)V99 COMP-3.        00003100
003200     05  :TAG:-TAX                    PIC S9(8)V99 COMP-3.        00003200
003300     05  :TAG:-DISCOUNT               PIC S9(8)V99 COMP-3.        00003300
003400     05  :TAG:-TOTAL                  PIC S9(8)V99 COMP-3.        00003400
003500     05  :TAG:-CURRENCY               PIC X(03).                  00003500
003600     05  :TAG:-PAYMENT-METHOD         PIC X(20).                  00003600
003700     05  :TAG:-ITEM-COUNT             PIC 9(03).                  00003700
003800     05  FILLER                       PIC X(20).                  00003800
