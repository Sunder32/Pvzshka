000100****************************************************************  00000100
000200* ORDTRAN  -- ORDER STATUS-TRANSACTION RECORD LAYOUT              00000200
000300*                                                                 00000300
000400* ONE TRANSACTION PER STATUS CHANGE REQUEST, APPLIED BY           00000400
000500* ORDSTAT1 AGAINST THE POSTED ORDER MASTER IN THE ORDER           00000500
000600* THE TRANSACTIONS ARE READ -- NOT NECESSARILY THE ORDER          00000600
000700* THE ORDER MASTER ITSELF IS IN, HENCE THE SEARCH ALL             00000700
000800* LOOKUP IN ORDSTAT1 RATHER THAN A MATCH-MERGE.                   00000800
000900*                                                                 00000900
001000* :TAG:-TRAN-DATA CARRIES A DIFFERENT FIELD DEPENDING ON          00001000
001100* :TAG:-TRANS-CODE -- THE NEW STATUS FOR A PLAIN UPDATE,          00001100
001200* THE CARRIER TRACKING NUMBER FOR A SHIP CONFIRMATION, THE        00001200
001300* GATEWAY PAYMENT-ID FOR A CAPTURE, OR THE CANCEL REASON.         00001300
001400****************************************************************  00001400
001500 01  :TAG:-TRAN-REC.                                              00001500
001600     05  :TAG:-TRAN-KEY.                                          00001600
001700         10  :TAG:-TENANT-ID          PIC X(36).                  00001700
001800         10  :TAG:-ORDER-NUMBER       PIC X(20).                  00001800
001900     05  :TAG:-TRANS-CODE             PIC X(01).                  00001900
002000         88  :TAG:-TC-UPDATE          VALUE 'U'.                  00002000
002100         88  :TAG:-TC-CANCEL          VALUE 'C'.                  00002100
002200         88  :TAG:-TC-PAYMENT         VALUE 'P'.                  00002200
002300         88  :TAG:-TC-SHIP            VALUE 'S'.                  00002300
002400     05  :TAG:-TRAN-DATA              PIC X(40).                  00002400
002500     05  :TAG:-NEW-STATUS REDEFINES                               00002500
002600         :TAG:-TRAN-DATA              PIC X(10).                  00002600
002700     05  :TAG:-TRACKING-NUMBER REDEFINES                          00002700
002800         :TAG:-TRAN-DATA              PIC X(30).                  00002800
002900     05  :TAG:-PAYMENT-ID REDEFINES                               00002900
003000         :TAG:-TRAN-DATA              PIC X(36).                  00003000
003100     05  :TAG:-REASON REDEFINES                                   00003100
003200         :TAG:-TRAN-DATA              PIC X(40).                  00003200
003300     05  FILLER                       PIC X(15).                  00003300
