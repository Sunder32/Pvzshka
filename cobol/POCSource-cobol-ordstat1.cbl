000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE MARKETPLACE BATCH GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDSTAT1                                              00000500
000600*                                                                 00000600
000700* APPLIES THE DAY'S STATUS-CHANGE TRANSACTIONS (UPDATE,           00000700
000800* CANCEL, PAYMENT-CAPTURED, SHIPPED) AGAINST THE ORDER            00000800
000900* MASTER BUILT OVERNIGHT BY ORDPOST1, THEN PRINTS THE             00000900
001000* TENANT CONTROL REPORT OPERATIONS RECONCILES AGAINST THE         00001000
001100* FRONT-END'S OWN COUNTS.                                         00001100
001200*                                                                 00001200
001300* THE ORDER MASTER ARRIVES IN TENANT-ID/ORDER-NUMBER SEQUENCE     00001300
001400* BUT THE STATUS TRANSACTIONS DO NOT - THEY ARE QUEUED BY         00001400
001500* WHICHEVER FRONT-END NODE HANDLED THE CUSTOMER ACTION - SO       00001500
001600* THE MASTER IS LOADED INTO A TABLE AND EACH TRANSACTION IS       00001600
001700* LOCATED WITH SEARCH ALL RATHER THAN A MATCH-MERGE PASS.         00001700
001800****************************************************************  00001800
001900* CHANGE LOG                                                      00001900
002000* ----------                                                      00002000
002100* 08/02/89  RKT  0000  INITIAL VERSION.  MATCH-MERGE AGAINST      00002100
002200*                      SORTED TRANSACTIONS - UPDATE/CANCEL        00002200
002300*                      ONLY.                                      00002300
002400* 05/17/91  DST  0052  REPLACED THE MATCH-MERGE WITH AN           00002400
002500*                      IN-MEMORY TABLE AND SEARCH ALL - THE       00002500
002600*                      FRONT-END NODES NO LONGER GUARANTEE        00002600
002700*                      TRANSACTION SEQUENCE.                      00002700
002800* 01/09/93  DST  0088  ADDED PAYMENT-CAPTURED AND SHIPPED         00002800
002900*                      TRANSACTION CODES.                         00002900
003000* 09/14/98  LDW  0166  Y2K REMEDIATION - WS-RUN-DATE AND ALL      00003000
003100*                      REPORT DATE FIELDS REVIEWED; WINDOWED      00003100
003200*                      2-DIGIT YEAR CONFIRMED CENTURY-SAFE        00003200
003300*                      THROUGH THIS PROGRAM'S EXPECTED LIFE.      00003300
003400* 03/11/99  LDW  0166  Y2K SIGN-OFF - NO FURTHER DATE FIELDS      00003400
003500*                      FOUND REQUIRING CHANGE.                    00003500
003600* 11/30/02  PJM  0231  CANCELLATION NOW REJECTED AGAINST          00003600
003700*                      DELIVERED OR ALREADY-CANCELLED ORDERS      00003700
003800*                      PER CUSTOMER-SERVICE ESCALATION.           00003800
003900* 06/08/07  GSK  0277  TENANT CONTROL REPORT ADDED SO             00003900
004000*                      OPERATIONS CAN RECONCILE STATUS COUNTS     00004000
004100*                      AGAINST THE FRONT END NIGHTLY.             00004100
004150* 02/03/11  TRM  0314  DROPPED THE UNUSED ALPHA-RANGE CLASS       00004150
004160*                      TEST OUT OF SPECIAL-NAMES - NOBODY EVER    00004160
004170*                      WIRED IT TO A CONDITION.  POINTED THE      00004170
004180*                      HEADER WRITE AT TOP-OF-FORM SO C01 AT      00004180
004190*                      LEAST DOES SOMETHING.                      00004190
004200****************************************************************  00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID.    ORDSTAT1.                                         00004400
004500 AUTHOR.        D S TALBOT.                                       00004500
004600 INSTALLATION.  MARKETPLACE BATCH SYSTEMS.                        00004600
004700 DATE-WRITTEN.  08/02/89.                                         00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY.      NON-CONFIDENTIAL.                                 00004900
005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER.  IBM-370.                                       00005300
005400 OBJECT-COMPUTER.  IBM-370.                                       00005400
005500 SPECIAL-NAMES.                                                   00005500
005600      C01 IS TOP-OF-FORM                                          00005600
005800      UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                      00005800
005900             OFF STATUS IS WS-NORMAL-RUN.                         00005900
006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300
006400      SELECT ORDER-MASTER-IN  ASSIGN TO ORDMSTR                   00006400
006500          ACCESS IS SEQUENTIAL                                    00006500
006600          FILE STATUS  IS  WS-ORDMSTR-STATUS.                     00006600
006700
006800      SELECT ORDER-MASTER-OUT ASSIGN TO ORDMOUT                   00006800
006900          ACCESS IS SEQUENTIAL                                    00006900
007000          FILE STATUS  IS  WS-ORDMOUT-STATUS.                     00007000
007100
007200      SELECT STATUS-TRANS-IN  ASSIGN TO STATTRAN                  00007200
007300          ACCESS IS SEQUENTIAL                                    00007300
007400          FILE STATUS  IS  WS-STATTRAN-STATUS.                    00007400
007500
007600      SELECT CNTL-RPT         ASSIGN TO CNTLRPT                   00007600
007700          FILE STATUS  IS  WS-CNTLRPT-STATUS.                     00007700
007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100
008200 FD  ORDER-MASTER-IN                                              00008200
008300      RECORDING MODE IS F                                         00008300
008400      LABEL RECORDS ARE STANDARD.                                 00008400
008500      COPY ORDREC REPLACING ==:TAG:== BY ==ON==.                  00008500
008600
008700 FD  ORDER-MASTER-OUT                                             00008700
008800      RECORDING MODE IS F                                         00008800
008900      LABEL RECORDS ARE STANDARD.                                 00008900
009000      COPY ORDREC REPLACING ==:TAG:== BY ==OM==.                  00009000
009100
009200 FD  STATUS-TRANS-IN                                              00009200
009300      RECORDING MODE IS F                                         00009300
009400      LABEL RECORDS ARE STANDARD.                                 00009400
009500      COPY ORDTRAN REPLACING ==:TAG:== BY ==ST==.                 00009500
009600
009700 FD  CNTL-RPT                                                     00009700
009800      RECORDING MODE IS F                                         00009800
009900      LABEL RECORDS ARE STANDARD.                                 00009900
010000 01  CNTL-RPT-RECORD            PIC X(132).                       00010000
010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300
010400* RUN DATE/TIME                                                   00010400
010500 01  WS-SYSTEM-DATE-AND-TIME.                                     00010500
010600     05  WS-RUN-DATE.                                             00010600
010700         10  WS-RUN-YY                PIC 9(02).                  00010700
010800         10  WS-RUN-MM                PIC 9(02).                  00010800
010900         10  WS-RUN-DD                PIC 9(02).                  00010900
011000     05  WS-RUN-TIME.                                             00011000
011100         10  WS-RUN-HH                PIC 9(02).                  00011100
011200         10  WS-RUN-MN                PIC 9(02).                  00011200
011300         10  WS-RUN-SS                PIC 9(02).                  00011300
011400         10  WS-RUN-HS                PIC 9(02).                  00011400
011500     05  FILLER                   PIC X(04).                      00011500
011600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE                          00011600
011700     PIC 9(06).                                                   00011700
011800
011900* FILE STATUS SWITCHES                                            00011900
012000 01  WS-FILE-STATUSES.                                            00012000
012100     05  WS-ORDMSTR-STATUS        PIC X(02) VALUE SPACES.         00012100
012200     05  WS-ORDMOUT-STATUS        PIC X(02) VALUE SPACES.         00012200
012300     05  WS-STATTRAN-STATUS       PIC X(02) VALUE SPACES.         00012300
012400     05  WS-CNTLRPT-STATUS        PIC X(02) VALUE SPACES.         00012400
012500     05  FILLER                   PIC X(04).                      00012500
012600
012700* RUN SWITCHES                                                    00012700
012800 01  WS-SWITCHES.                                                 00012800
012900     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.            00012900
013000         88  TRAN-EOF-REACHED              VALUE 'Y'.             00013000
013100     05  WS-ORDMSTR-EOF-SW        PIC X(01) VALUE 'N'.            00013100
013200         88  ORDMSTR-EOF-REACHED           VALUE 'Y'.             00013200
013300     05  WS-ORDER-FOUND-SW        PIC X(01) VALUE 'N'.            00013300
013400         88  ORDER-WAS-FOUND               VALUE 'Y'.             00013400
013500     05  FILLER                   PIC X(04).                      00013500
013600
013700* THE TENANT HOLDING AREA DRIVES THE CONTROL BREAK IN             00013700
013800* 800-BUILD-CNTL-RPT.  THE -X REDEFINES IS THE FLAT VIEW          00013800
013900* DISPLAYED WHEN A NEW TENANT BEGINS.                             00013900
014000 01  WS-PREV-TENANT-HOLD.                                         00014000
014100     05  WS-PREV-TENANT-ID        PIC X(36).                      00014100
014200     05  FILLER                   PIC X(04).                      00014200
014300 01  WS-PREV-TENANT-HOLD-X REDEFINES WS-PREV-TENANT-HOLD          00014300
014400     PIC X(40).                                                   00014400
014500
014600* THE SEARCH-KEY HOLDING AREA ISOLATES THE INCOMING               00014600
014700* TRANSACTION'S KEY FOR THE SEARCH ALL BELOW AND FOR THE          00014700
014800* NO-MATCHING-KEY ERROR LINE.  WS-SRCH-KEY IS COMPARED            00014800
014900* DIRECTLY AGAINST OT-ORDER-KEY - SAME 56-BYTE SHAPE, NO          00014900
015000* FILLER, SO THE SEARCH ALL CONDITION NEEDS NO PADDING.           00015000
015100 01  WS-SEARCH-KEY-HOLD.                                          00015100
015200     05  WS-SRCH-KEY.                                             00015200
015300         10  WS-SRCH-TENANT-ID    PIC X(36).                      00015300
015400         10  WS-SRCH-ORDER-NUMBER PIC X(20).                      00015400
015500     05  FILLER                   PIC X(04).                      00015500
015600 01  WS-SEARCH-KEY-HOLD-X REDEFINES WS-SEARCH-KEY-HOLD            00015600
015700     PIC X(60).                                                   00015700
015800
015900* ORDER-IN-MEMORY TABLE - LOADED ONCE BY 050-LOAD-ORDER-TABLE     00015900
016000* FROM ORDER-MASTER-IN (ALREADY IN TENANT-ID/ORDER-NUMBER         00016000
016100* SEQUENCE), SEARCHED BY 150-FIND-ORDER, REWRITTEN IN FULL        00016100
016200* TO ORDER-MASTER-OUT BY 780-WRITE-ORDER-TABLE.  LAYOUT           00016200
016300* MATCHES THE ORDER-MASTER RECORD FIELD FOR FIELD SO THE          00016300
016400* MASTER CAN BE MOVED IN AND OUT OF AN ENTRY WITH ONE MOVE.       00016400
016500 01  WS-ORDER-TABLE.                                              00016500
016600     05  WS-OT-COUNT              PIC S9(05) COMP VALUE 0.        00016600
016700     05  FILLER                   PIC X(04).                      00016700
016800     05  WS-OT-ENTRY OCCURS 1 TO 9999 TIMES                       00016800
016900            DEPENDING ON WS-OT-COUNT                              00016900
017000            ASCENDING KEY IS OT-ORDER-KEY                         00017000
017100            INDEXED BY WS-OT-IDX.                                 00017100
017200         10  OT-ORDER-KEY.                                        00017200
017300             15  OT-TENANT-ID         PIC X(36).                  00017300
017400             15  OT-ORDER-NUMBER      PIC X(20).                  00017400
017500         10  OT-USER-ID               PIC X(36).                  00017500
017600         10  OT-STATUS                PIC X(10).                  00017600
017700             88  OT-STATUS-PENDING        VALUE 'PENDING'.        00017700
017800             88  OT-STATUS-CONFIRMED      VALUE 'CONFIRMED'.      00017800
017900             88  OT-STATUS-PROCESSING     VALUE 'PROCESSING'.     00017900
018000             88  OT-STATUS-SHIPPED        VALUE 'SHIPPED'.        00018000
018100             88  OT-STATUS-DELIVERED      VALUE 'DELIVERED'.      00018100
018200             88  OT-STATUS-CANCELLED      VALUE 'CANCELLED'.      00018200
018300             88  OT-STATUS-REFUNDED       VALUE 'REFUNDED'.       00018300
018400         10  OT-PAYMENT-STATUS        PIC X(18).                  00018400
018500             88  OT-PAY-PENDING           VALUE 'PENDING'.        00018500
018600             88  OT-PAY-AUTHORIZED        VALUE 'AUTHORIZED'.     00018600
018700             88  OT-PAY-CAPTURED          VALUE 'CAPTURED'.       00018700
018800             88  OT-PAY-FAILED            VALUE 'FAILED'.         00018800
018900             88  OT-PAY-REFUNDED          VALUE 'REFUNDED'.       00018900
019000             88  OT-PAY-PART-REFUND                               00019000
019100                  VALUE 'PARTIALLY_REFUNDED'.                     00019100
019200         10  OT-SUBTOTAL              PIC S9(8)V99 COMP-3.        00019200
019300         10  OT-SHIPPING-COST         PIC S9(8)V99 COMP-3.        00019300
019400         10  OT-TAX                   PIC S9(8)V99 COMP-3.        00019400
019500         10  OT-DISCOUNT              PIC S9(8)V99 COMP-3.        00019500
019600         10  OT-TOTAL                 PIC S9(8)V99 COMP-3.        00019600
019700         10  OT-CURRENCY              PIC X(03).                  00019700
019800         10  OT-PAYMENT-METHOD        PIC X(20).                  00019800
019900         10  OT-ITEM-COUNT            PIC 9(03).                  00019900
020000         10  FILLER                   PIC X(20).                  00020000
020100
020200* TRANSACTION AND TENANT STATISTICS                               00020200
020300 01  WS-REPORT-TOTALS.                                            00020300
020400     05  WS-TRAN-RECS-CNT         PIC S9(07) COMP VALUE 0.        00020400
020500     05  WS-TRAN-ERRORS-CNT       PIC S9(07) COMP VALUE 0.        00020500
020600     05  WS-NUM-UPDATE-REQ        PIC S9(07) COMP VALUE 0.        00020600
020700     05  WS-NUM-UPDATE-PROC       PIC S9(07) COMP VALUE 0.        00020700
020800     05  WS-NUM-CANCEL-REQ        PIC S9(07) COMP VALUE 0.        00020800
020900     05  WS-NUM-CANCEL-PROC       PIC S9(07) COMP VALUE 0.        00020900
021000     05  WS-NUM-PAYMENT-REQ       PIC S9(07) COMP VALUE 0.        00021000
021100     05  WS-NUM-PAYMENT-PROC      PIC S9(07) COMP VALUE 0.        00021100
021200     05  WS-NUM-SHIP-REQ          PIC S9(07) COMP VALUE 0.        00021200
021300     05  WS-NUM-SHIP-PROC         PIC S9(07) COMP VALUE 0.        00021300
021400     05  FILLER                   PIC X(04).                      00021400
021500
021600* TENANT CONTROL-BREAK ACCUMULATORS - RESET BY                    00021600
021700* 810-WRITE-CNTL-LINE AFTER EACH TENANT LINE IS WRITTEN,          00021700
021800* ROLLED FORWARD INTO THE GRAND TOTALS AS THEY GO.                00021800
021900 01  WS-CNTL-ACCUM.                                               00021900
022000     05  WS-CT-ORDER-CNT          PIC S9(05) COMP VALUE 0.        00022000
022100     05  WS-CT-PENDING-CNT        PIC S9(05) COMP VALUE 0.        00022100
022200     05  WS-CT-CONFIRMED-CNT      PIC S9(05) COMP VALUE 0.        00022200
022300     05  WS-CT-SHIPPED-CNT        PIC S9(05) COMP VALUE 0.        00022300
022400     05  WS-CT-CANCELLED-CNT      PIC S9(05) COMP VALUE 0.        00022400
022500     05  WS-CT-SUBTOTAL-SUM       PIC S9(9)V99 COMP-3 VALUE 0.    00022500
022600     05  WS-CT-TOTAL-SUM          PIC S9(9)V99 COMP-3 VALUE 0.    00022600
022700     05  FILLER                   PIC X(04).                      00022700
022800
022900 01  WS-GRAND-ACCUM.                                              00022900
023000     05  WS-GT-ORDER-CNT          PIC S9(07) COMP VALUE 0.        00023000
023100     05  WS-GT-PENDING-CNT        PIC S9(07) COMP VALUE 0.        00023100
023200     05  WS-GT-CONFIRMED-CNT      PIC S9(07) COMP VALUE 0.        00023200
023300     05  WS-GT-SHIPPED-CNT        PIC S9(07) COMP VALUE 0.        00023300
023400     05  WS-GT-CANCELLED-CNT      PIC S9(07) COMP VALUE 0.        00023400
023500     05  WS-GT-SUBTOTAL-SUM       PIC S9(9)V99 COMP-3 VALUE 0.    00023500
023600     05  WS-GT-TOTAL-SUM          PIC S9(9)V99 COMP-3 VALUE 0.    00023600
023700     05  FILLER                   PIC X(04).                      00023700
023800
023900* REPORT LINE LAYOUTS                                             00023900
024000 01  ERR-MSG-BAD-TRAN.                                            00024000
024100     05  FILLER PIC X(31)                                         00024100
024200              VALUE 'STATUS TRANSACTION REJECTED. '.              00024200
024300     05  ERR-MSG-DATA1            PIC X(56)  VALUE SPACES.        00024300
024400     05  ERR-MSG-DATA2            PIC X(45)  VALUE SPACES.        00024400
024500
024600 01  RPT-HEADER1.                                                 00024600
024700     05  FILLER                   PIC X(40) VALUE                 00024700
024800         'ORDER STATUS AND TENANT CONTROL REPORT  DATE '.         00024800
024900     05  RPT-H1-MM                PIC 99.                         00024900
025000     05  FILLER                   PIC X      VALUE '/'.           00025000
025100     05  RPT-H1-DD                PIC 99.                         00025100
025200     05  FILLER                   PIC X      VALUE '/'.           00025200
025300     05  RPT-H1-YY                PIC 99.                         00025300
025400     05  FILLER                   PIC X(09) VALUE '   TIME  '.    00025400
025500     05  RPT-H1-HH                PIC 99.                         00025500
025600     05  FILLER                   PIC X      VALUE ':'.           00025600
025700     05  RPT-H1-MN                PIC 99.                         00025700
025800     05  FILLER                   PIC X(65) VALUE SPACES.         00025800
025900
026000 01  RPT-CNTL-HDR1.                                               00026000
026100     05  FILLER PIC X(36) VALUE 'TENANT-ID'.                      00026100
026200     05  FILLER PIC X(08) VALUE 'ORDERS'.                         00026200
026300     05  FILLER PIC X(14) VALUE 'SUBTOTAL'.                       00026300
026400     05  FILLER PIC X(14) VALUE 'TOTAL'.                          00026400
026500     05  FILLER PIC X(10) VALUE 'PENDING'.                        00026500
026600     05  FILLER PIC X(12) VALUE 'CONFIRMED'.                      00026600
026700     05  FILLER PIC X(10) VALUE 'SHIPPED'.                        00026700
026800     05  FILLER PIC X(10) VALUE 'CANCELLED'.                      00026800
026900     05  FILLER PIC X(08) VALUE SPACES.                           00026900
027000
027100 01  RPT-CNTL-LINE.                                               00027100
027200     05  RPT-CNTL-TENANT-ID       PIC X(36).                      00027200
027300     05  RPT-CNTL-ORDER-CNT       PIC ZZZZ9.                      00027300
027400     05  FILLER                   PIC X(03) VALUE SPACES.         00027400
027500     05  RPT-CNTL-SUBTOTAL        PIC Z,ZZZ,ZZ9.99-.              00027500
027600     05  RPT-CNTL-TOTAL           PIC Z,ZZZ,ZZ9.99-.              00027600
027700     05  RPT-CNTL-PENDING-CNT     PIC ZZZZ9.                      00027700
027800     05  FILLER                   PIC X(02) VALUE SPACES.         00027800
027900     05  RPT-CNTL-CONFIRMED-CNT   PIC ZZZZ9.                      00027900
028000     05  FILLER                   PIC X(02) VALUE SPACES.         00028000
028100     05  RPT-CNTL-SHIPPED-CNT     PIC ZZZZ9.                      00028100
028200     05  FILLER                   PIC X(02) VALUE SPACES.         00028200
028300     05  RPT-CNTL-CANCELLED-CNT   PIC ZZZZ9.                      00028300
028400     05  FILLER                   PIC X(02) VALUE SPACES.         00028400
028500
028600 01  RPT-GRAND-LINE.                                              00028600
028700     05  FILLER                   PIC X(36) VALUE                 00028700
028800         '*** GRAND TOTAL - ALL TENANTS ***'.                     00028800
028900     05  RPT-GT-ORDER-CNT         PIC ZZZZ9.                      00028900
029000     05  FILLER                   PIC X(03) VALUE SPACES.         00029000
029100     05  RPT-GT-SUBTOTAL          PIC Z,ZZZ,ZZ9.99-.              00029100
029200     05  RPT-GT-TOTAL             PIC Z,ZZZ,ZZ9.99-.              00029200
029300     05  RPT-GT-PENDING-CNT       PIC ZZZZ9.                      00029300
029400     05  FILLER                   PIC X(02) VALUE SPACES.         00029400
029500     05  RPT-GT-CONFIRMED-CNT     PIC ZZZZ9.                      00029500
029600     05  FILLER                   PIC X(02) VALUE SPACES.         00029600
029700     05  RPT-GT-SHIPPED-CNT       PIC ZZZZ9.                      00029700
029800     05  FILLER                   PIC X(02) VALUE SPACES.         00029800
029900     05  RPT-GT-CANCELLED-CNT     PIC ZZZZ9.                      00029900
030000     05  FILLER                   PIC X(02) VALUE SPACES.         00030000
030100
030200 01  RPT-STATS-HDR1.                                              00030200
030300     05  FILLER PIC X(30) VALUE                                   00030300
030400         'TRANSACTION TOTALS'.                                    00030400
030500     05  FILLER PIC X(102) VALUE SPACES.                          00030500
030600
030700 01  RPT-STATS-DETAIL.                                            00030700
030800     05  RPT-STAT-LABEL           PIC X(20).                      00030800
030900     05  FILLER                   PIC X(04) VALUE SPACES.         00030900
031000     05  RPT-STAT-REQ             PIC ZZZ,ZZ9.                    00031000
031100     05  FILLER                   PIC X(03) VALUE SPACES.         00031100
031200     05  RPT-STAT-PROC            PIC ZZZ,ZZ9.                    00031200
031300     05  FILLER                   PIC X(94) VALUE SPACES.         00031300
031400
031500 PROCEDURE DIVISION.                                              00031500
031600
031700 000-MAIN-LINE.                                                   00031700
031800      ACCEPT WS-RUN-DATE FROM DATE.                               00031800
031900      ACCEPT WS-RUN-TIME FROM TIME.                               00031900
032000      DISPLAY 'ORDSTAT1 STARTING - RUN DATE ' WS-RUN-DATE-X.      00032000
032100      IF WS-RERUN-REQUESTED                                       00032100
032200          DISPLAY 'UPSI-0 ON - RERUN OF STATUS STEP REQUESTED'    00032200
032300      END-IF.                                                     00032300
032400      PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00032400
032500      PERFORM 800-INIT-REPORT THRU 800-EXIT.                      00032500
032600      PERFORM 050-LOAD-ORDER-TABLE THRU 050-EXIT.                 00032600
032700      PERFORM 710-READ-TRAN THRU 710-EXIT.                        00032700
032800      PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT              00032800
032900          UNTIL TRAN-EOF-REACHED.                                 00032900
033000      PERFORM 780-WRITE-ORDER-TABLE THRU 780-EXIT.                00033000
033100      PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                00033100
033200      PERFORM 800-BUILD-CNTL-RPT THRU 800-CR-EXIT.                00033200
033300      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00033300
033400      GOBACK.                                                     00033400
033500
033600* 050-LOAD-ORDER-TABLE READS THE ENTIRE ORDER MASTER INTO         00033600
033700* WS-ORDER-TABLE ONE TIME SO 150-FIND-ORDER CAN LOCATE ANY        00033700
033800* ORDER BY SEARCH ALL REGARDLESS OF TRANSACTION SEQUENCE.         00033800
033900 050-LOAD-ORDER-TABLE.                                            00033900
034000      PERFORM 720-READ-ORDMSTR THRU 720-EXIT.                     00034000
034100      PERFORM 060-LOAD-ONE-ENTRY THRU 060-EXIT                    00034100
034200          UNTIL ORDMSTR-EOF-REACHED.                              00034200
034300 050-EXIT.                                                        00034300
034400      EXIT.                                                       00034400
034500
034600 060-LOAD-ONE-ENTRY.                                              00034600
034700      ADD 1 TO WS-OT-COUNT.                                       00034700
034800      MOVE ON-REC TO WS-OT-ENTRY (WS-OT-COUNT).                   00034800
034900      PERFORM 720-READ-ORDMSTR THRU 720-EXIT.                     00034900
035000 060-EXIT.                                                        00035000
035100      EXIT.                                                       00035100
035200
035300* 100-PROCESS-TRANSACTIONS - EVALUATES THE TRANSACTION CODE       00035300
035400* (BUSINESS RULES 5 THROUGH 8) ONCE THE ORDER IS LOCATED.         00035400
035500* A KEY THAT IS NOT ON THE MASTER IS REJECTED, NOT ABENDED -      00035500
035600* A SINGLE BAD TRANSACTION MUST NOT STOP THE WHOLE RUN.           00035600
035700 100-PROCESS-TRANSACTIONS.                                        00035700
035800      ADD 1 TO WS-TRAN-RECS-CNT.                                  00035800
035900      MOVE ST-TENANT-ID    TO WS-SRCH-TENANT-ID.                  00035900
036000      MOVE ST-ORDER-NUMBER TO WS-SRCH-ORDER-NUMBER.               00036000
036100      PERFORM 150-FIND-ORDER THRU 150-EXIT.                       00036100
036200      IF NOT ORDER-WAS-FOUND                                      00036200
036300          MOVE 'NO MATCHING ORDER FOR KEY:' TO ERR-MSG-DATA1      00036300
036400          MOVE WS-SEARCH-KEY-HOLD-X TO ERR-MSG-DATA2              00036400
036500          PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00036500
036600      ELSE                                                        00036600
036700          EVALUATE TRUE                                           00036700
036800              WHEN ST-TC-UPDATE                                   00036800
036900                  PERFORM 200-APPLY-UPDATE THRU 200-EXIT          00036900
037000              WHEN ST-TC-CANCEL                                   00037000
037100                  PERFORM 210-APPLY-CANCEL THRU 210-EXIT          00037100
037200              WHEN ST-TC-PAYMENT                                  00037200
037300                  PERFORM 220-APPLY-PAYMENT THRU 220-EXIT         00037300
037400              WHEN ST-TC-SHIP                                     00037400
037500                  PERFORM 230-APPLY-SHIPMENT THRU 230-EXIT        00037500
037600              WHEN OTHER                                          00037600
037700                  MOVE 'INVALID TRANSACTION CODE:' TO             00037700
037800                                ERR-MSG-DATA1                     00037800
037900                  MOVE ST-TRANS-CODE TO ERR-MSG-DATA2             00037900
038000                  PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT       00038000
038100          END-EVALUATE                                            00038100
038200      END-IF.                                                     00038200
038300      PERFORM 710-READ-TRAN THRU 710-EXIT.                        00038300
038400 100-EXIT.                                                        00038400
038500      EXIT.                                                       00038500
038600
038700* 150-FIND-ORDER - SEARCH ALL REQUIRES THE TABLE TO BE            00038700
038800* ASCENDING ON OT-ORDER-KEY, WHICH HOLDS SINCE 050-LOAD-          00038800
038900* ORDER-TABLE LOADS THE MASTER IN ITS NATURAL SEQUENCE.           00038900
039000 150-FIND-ORDER.                                                  00039000
039100      MOVE 'N' TO WS-ORDER-FOUND-SW.                              00039100
039200      SEARCH ALL WS-OT-ENTRY                                      00039200
039300          AT END                                                  00039300
039400              CONTINUE                                            00039400
039500          WHEN OT-ORDER-KEY (WS-OT-IDX) = WS-SRCH-KEY             00039500
039600              MOVE 'Y' TO WS-ORDER-FOUND-SW                       00039600
039700      END-SEARCH.                                                 00039700
039800 150-EXIT.                                                        00039800
039900      EXIT.                                                       00039900
040000
040100* 200-APPLY-UPDATE - BUSINESS RULE 8.  THE NEW STATUS IS          00040100
040200* ACCEPTED UNCONDITIONALLY ONCE THE ORDER IS ON FILE.             00040200
040300 200-APPLY-UPDATE.                                                00040300
040400      ADD 1 TO WS-NUM-UPDATE-REQ.                                 00040400
040500      MOVE ST-NEW-STATUS TO OT-STATUS (WS-OT-IDX).                00040500
040600      ADD 1 TO WS-NUM-UPDATE-PROC.                                00040600
040700 200-EXIT.                                                        00040700
040800      EXIT.                                                       00040800
040900
041000* 210-APPLY-CANCEL - BUSINESS RULE 5.  A DELIVERED OR             00041000
041100* ALREADY-CANCELLED ORDER MAY NOT BE CANCELLED; THE               00041100
041200* TRANSACTION IS REJECTED RATHER THAN APPLIED.                    00041200
041300 210-APPLY-CANCEL.                                                00041300
041400      ADD 1 TO WS-NUM-CANCEL-REQ.                                 00041400
041500      IF OT-STATUS-DELIVERED (WS-OT-IDX)                          00041500
041600         OR OT-STATUS-CANCELLED (WS-OT-IDX)                       00041600
041700          MOVE 'ORDER NOT ELIGIBLE FOR CANCEL:' TO                00041700
041800                    ERR-MSG-DATA1                                 00041800
041900          MOVE WS-SEARCH-KEY-HOLD-X TO ERR-MSG-DATA2              00041900
042000          PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00042000
042100      ELSE                                                        00042100
042200          MOVE 'CANCELLED' TO OT-STATUS (WS-OT-IDX)               00042200
042300          ADD 1 TO WS-NUM-CANCEL-PROC                             00042300
042400      END-IF.                                                     00042400
042500 210-EXIT.                                                        00042500
042600      EXIT.                                                       00042600
042700
042800* 220-APPLY-PAYMENT - BUSINESS RULE 6.  A CAPTURED PAYMENT        00042800
042900* ALWAYS MOVES THE ORDER TO CONFIRMED, REGARDLESS OF ITS          00042900
043000* STATUS GOING IN.                                                00043000
043100 220-APPLY-PAYMENT.                                               00043100
043200      ADD 1 TO WS-NUM-PAYMENT-REQ.                                00043200
043300      MOVE 'CAPTURED'  TO OT-PAYMENT-STATUS (WS-OT-IDX).          00043300
043400      MOVE 'CONFIRMED' TO OT-STATUS         (WS-OT-IDX).          00043400
043500      ADD 1 TO WS-NUM-PAYMENT-PROC.                               00043500
043600 220-EXIT.                                                        00043600
043700      EXIT.                                                       00043700
043800
043900* 230-APPLY-SHIPMENT - BUSINESS RULE 7.  UNCONDITIONAL -          00043900
044000* THE CARRIER FEED IS TRUSTED ONCE THE ORDER IS ON FILE.          00044000
044100 230-APPLY-SHIPMENT.                                              00044100
044200      ADD 1 TO WS-NUM-SHIP-REQ.                                   00044200
044300      MOVE 'SHIPPED' TO OT-STATUS (WS-OT-IDX).                    00044300
044400      ADD 1 TO WS-NUM-SHIP-PROC.                                  00044400
044500 230-EXIT.                                                        00044500
044600      EXIT.                                                       00044600
044700
044800 299-REPORT-BAD-TRAN.                                             00044800
044900      ADD 1 TO WS-TRAN-ERRORS-CNT.                                00044900
045000      WRITE CNTL-RPT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.        00045000
045100 299-EXIT.                                                        00045100
045200      EXIT.                                                       00045200
045300
045400 700-OPEN-FILES.                                                  00045400
045500      OPEN INPUT  ORDER-MASTER-IN                                 00045500
045600                  STATUS-TRANS-IN                                 00045600
045700           OUTPUT ORDER-MASTER-OUT                                00045700
045800                  CNTL-RPT.                                       00045800
045900      IF WS-ORDMSTR-STATUS NOT = '00'                             00045900
046000          DISPLAY 'ORDSTAT1 - OPEN ERROR ON ORDMSTR, STATUS='     00046000
046100              WS-ORDMSTR-STATUS                                   00046100
046200          MOVE 'Y' TO WS-TRAN-EOF-SW                              00046200
046300          MOVE 16 TO RETURN-CODE                                  00046300
046400      END-IF.                                                     00046400
046500      IF WS-STATTRAN-STATUS NOT = '00'                            00046500
046600          DISPLAY 'ORDSTAT1 - OPEN ERROR ON STATTRAN, STATUS='    00046600
046700              WS-STATTRAN-STATUS                                  00046700
046800          MOVE 'Y' TO WS-TRAN-EOF-SW                              00046800
046900          MOVE 16 TO RETURN-CODE                                  00046900
047000      END-IF.                                                     00047000
047100      IF WS-ORDMOUT-STATUS NOT = '00'                             00047100
047200          DISPLAY 'ORDSTAT1 - OPEN ERROR ON ORDMOUT, STATUS='     00047200
047300              WS-ORDMOUT-STATUS                                   00047300
047400          MOVE 'Y' TO WS-TRAN-EOF-SW                              00047400
047500          MOVE 16 TO RETURN-CODE                                  00047500
047600      END-IF.                                                     00047600
047700 700-EXIT.                                                        00047700
047800      EXIT.                                                       00047800
047900
048000 710-READ-TRAN.                                                   00048000
048100      READ STATUS-TRANS-IN                                        00048100
048200          AT END                                                  00048200
048300              MOVE 'Y' TO WS-TRAN-EOF-SW                          00048300
048400      END-READ.                                                   00048400
048500      IF NOT TRAN-EOF-REACHED                                     00048500
048600          IF WS-STATTRAN-STATUS NOT = '00'                        00048600
048700              DISPLAY 'ORDSTAT1 - READ ERROR ON STATTRAN, STATUS='00048700
048800                  WS-STATTRAN-STATUS                              00048800
048900              MOVE 'Y' TO WS-TRAN-EOF-SW                          00048900
049000              MOVE 16 TO RETURN-CODE                              00049000
049100          END-IF                                                  00049100
049200      END-IF.                                                     00049200
049300 710-EXIT.                                                        00049300
049400      EXIT.                                                       00049400
049500
049600 720-READ-ORDMSTR.                                                00049600
049700      READ ORDER-MASTER-IN                                        00049700
049800          AT END                                                  00049800
049900              MOVE 'Y' TO WS-ORDMSTR-EOF-SW                       00049900
050000      END-READ.                                                   00050000
050100      IF NOT ORDMSTR-EOF-REACHED                                  00050100
050200          IF WS-ORDMSTR-STATUS NOT = '00'                         00050200
050300              DISPLAY 'ORDSTAT1 - READ ERROR ON ORDMSTR, STATUS=' 00050300
050400                  WS-ORDMSTR-STATUS                               00050400
050500              MOVE 'Y' TO WS-ORDMSTR-EOF-SW                       00050500
050600              MOVE 16 TO RETURN-CODE                              00050600
050700          END-IF                                                  00050700
050800      END-IF.                                                     00050800
050900 720-EXIT.                                                        00050900
051000      EXIT.                                                       00051000
051100
051200* 780-WRITE-ORDER-TABLE REWRITES THE WHOLE TABLE, TRANSITIONS     00051200
051300* APPLIED, TO ORDER-MASTER-OUT IN TENANT-ID/ORDER-NUMBER          00051300
051400* SEQUENCE - THE SAME SEQUENCE THE CONTROL REPORT WALKS.          00051400
051500 780-WRITE-ORDER-TABLE.                                           00051500
051600      MOVE 1 TO WS-OT-IDX.                                        00051600
051700      PERFORM 781-WRITE-ONE-ENTRY THRU 781-EXIT                   00051700
051800          VARYING WS-OT-IDX FROM 1 BY 1                           00051800
051900          UNTIL WS-OT-IDX > WS-OT-COUNT.                          00051900
052000 780-EXIT.                                                        00052000
052100      EXIT.                                                       00052100
052200
052300 781-WRITE-ONE-ENTRY.                                             00052300
052400      MOVE WS-OT-ENTRY (WS-OT-IDX) TO OM-REC.                     00052400
052500      WRITE OM-REC.                                               00052500
052600      IF WS-ORDMOUT-STATUS NOT = '00'                             00052600
052700          DISPLAY 'ORDSTAT1 - WRITE ERROR ON ORDMOUT, STATUS='    00052700
052800              WS-ORDMOUT-STATUS                                   00052800
052900          MOVE 16 TO RETURN-CODE                                  00052900
053000      END-IF.                                                     00053000
053100 781-EXIT.                                                        00053100
053200      EXIT.                                                       00053200
053300
053400 790-CLOSE-FILES.                                                 00053400
053500      CLOSE ORDER-MASTER-IN                                       00053500
053600            STATUS-TRANS-IN                                       00053600
053700            ORDER-MASTER-OUT                                      00053700
053800            CNTL-RPT.                                             00053800
053900 790-EXIT.                                                        00053900
054000      EXIT.                                                       00054000
054100
054200 800-INIT-REPORT.                                                 00054200
054300      MOVE WS-RUN-MM TO RPT-H1-MM.                                00054300
054400      MOVE WS-RUN-DD TO RPT-H1-DD.                                00054400
054500      MOVE WS-RUN-YY TO RPT-H1-YY.                                00054500
054600      MOVE WS-RUN-HH TO RPT-H1-HH.                                00054600
054700      MOVE WS-RUN-MN TO RPT-H1-MN.                                00054700
054800      WRITE CNTL-RPT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.   00054800
054900 800-EXIT.                                                        00054900
055000      EXIT.                                                       00055000
055100
055200* 850-REPORT-TRAN-STATS - TRANSACTION-TYPE COUNTS, SAME           00055200
055300* REQUESTED/PROCESSED SHAPE THE OVERNIGHT LOG HAS ALWAYS          00055300
055400* CARRIED FOR THIS JOB.                                           00055400
055500 850-REPORT-TRAN-STATS.                                           00055500
055600      WRITE CNTL-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.          00055600
055700      MOVE 'STATUS UPDATE'   TO RPT-STAT-LABEL.                   00055700
055800      MOVE WS-NUM-UPDATE-REQ  TO RPT-STAT-REQ.                    00055800
055900      MOVE WS-NUM-UPDATE-PROC TO RPT-STAT-PROC.                   00055900
056000      WRITE CNTL-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 2.        00056000
056100      MOVE 'CANCEL'          TO RPT-STAT-LABEL.                   00056100
056200      MOVE WS-NUM-CANCEL-REQ  TO RPT-STAT-REQ.                    00056200
056300      MOVE WS-NUM-CANCEL-PROC TO RPT-STAT-PROC.                   00056300
056400      WRITE CNTL-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.        00056400
056500      MOVE 'PAYMENT CAPTURED' TO RPT-STAT-LABEL.                  00056500
056600      MOVE WS-NUM-PAYMENT-REQ  TO RPT-STAT-REQ.                   00056600
056700      MOVE WS-NUM-PAYMENT-PROC TO RPT-STAT-PROC.                  00056700
056800      WRITE CNTL-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.        00056800
056900      MOVE 'SHIPPED'         TO RPT-STAT-LABEL.                   00056900
057000      MOVE WS-NUM-SHIP-REQ  TO RPT-STAT-REQ.                      00057000
057100      MOVE WS-NUM-SHIP-PROC TO RPT-STAT-PROC.                     00057100
057200      WRITE CNTL-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.        00057200
057300 850-EXIT.                                                        00057300
057400      EXIT.                                                       00057400
057500
057600* 800-BUILD-CNTL-RPT - BATCH FLOW STEP 4.  WALKS THE TABLE,       00057600
057700* ALREADY IN TENANT-ID/ORDER-NUMBER SEQUENCE, BREAKING ON         00057700
057800* TENANT-ID TO PRODUCE ORDER-COUNT, TOTAL-SUBTOTAL,               00057800
057900* TOTAL-AMOUNT AND THE PENDING/CONFIRMED/SHIPPED/CANCELLED        00057900
058000* COUNTS SPEC'D FOR THE TENANT CONTROL REPORT.                    00058000
058100 800-BUILD-CNTL-RPT.                                              00058100
058200      WRITE CNTL-RPT-RECORD FROM RPT-CNTL-HDR1 AFTER 2.           00058200
058300      MOVE LOW-VALUES TO WS-PREV-TENANT-HOLD.                     00058300
058400      MOVE 1 TO WS-OT-IDX.                                        00058400
058500      PERFORM 820-ROLL-ONE-ENTRY THRU 820-EXIT                    00058500
058600          VARYING WS-OT-IDX FROM 1 BY 1                           00058600
058700          UNTIL WS-OT-IDX > WS-OT-COUNT.                          00058700
058800      IF WS-OT-COUNT > 0                                          00058800
058900          PERFORM 810-WRITE-CNTL-LINE THRU 810-EXIT               00058900
059000      END-IF.                                                     00059000
059100      PERFORM 890-WRITE-GRAND-TOTAL THRU 890-EXIT.                00059100
059200 800-CR-EXIT.                                                     00059200
059300      EXIT.                                                       00059300
059400
059500 820-ROLL-ONE-ENTRY.                                              00059500
059600      IF OT-TENANT-ID (WS-OT-IDX) NOT = WS-PREV-TENANT-ID         00059600
059700         AND WS-PREV-TENANT-ID NOT = LOW-VALUES                   00059700
059800          PERFORM 810-WRITE-CNTL-LINE THRU 810-EXIT               00059800
059900      END-IF.                                                     00059900
060000      MOVE OT-TENANT-ID (WS-OT-IDX) TO WS-PREV-TENANT-ID.         00060000
060100      ADD 1 TO WS-CT-ORDER-CNT.                                   00060100
060200      ADD OT-SUBTOTAL (WS-OT-IDX) TO WS-CT-SUBTOTAL-SUM.          00060200
060300      ADD OT-TOTAL    (WS-OT-IDX) TO WS-CT-TOTAL-SUM.             00060300
060400      EVALUATE TRUE                                               00060400
060500          WHEN OT-STATUS-PENDING (WS-OT-IDX)                      00060500
060600              ADD 1 TO WS-CT-PENDING-CNT                          00060600
060700          WHEN OT-STATUS-CONFIRMED (WS-OT-IDX)                    00060700
060800              ADD 1 TO WS-CT-CONFIRMED-CNT                        00060800
060900          WHEN OT-STATUS-SHIPPED (WS-OT-IDX)                      00060900
061000              ADD 1 TO WS-CT-SHIPPED-CNT                          00061000
061100          WHEN OT-STATUS-CANCELLED (WS-OT-IDX)                    00061100
061200              ADD 1 TO WS-CT-CANCELLED-CNT                        00061200
061300          WHEN OTHER                                              00061300
061400              CONTINUE                                            00061400
061500      END-EVALUATE.                                               00061500
061600 820-EXIT.                                                        00061600
061700      EXIT.                                                       00061700
061800
061900* 810-WRITE-CNTL-LINE WRITES ONE TENANT'S LINE AND FOLDS ITS      00061900
062000* TOTALS INTO THE GRAND-TOTAL ACCUMULATORS BEFORE CLEARING        00062000
062100* THE TENANT-LEVEL ACCUMULATORS FOR THE NEXT BREAK.               00062100
062200 810-WRITE-CNTL-LINE.                                             00062200
062300      MOVE WS-PREV-TENANT-ID      TO RPT-CNTL-TENANT-ID.          00062300
062400      MOVE WS-CT-ORDER-CNT        TO RPT-CNTL-ORDER-CNT.          00062400
062500      MOVE WS-CT-SUBTOTAL-SUM     TO RPT-CNTL-SUBTOTAL.           00062500
062600      MOVE WS-CT-TOTAL-SUM        TO RPT-CNTL-TOTAL.              00062600
062700      MOVE WS-CT-PENDING-CNT      TO RPT-CNTL-PENDING-CNT.        00062700
062800      MOVE WS-CT-CONFIRMED-CNT    TO RPT-CNTL-CONFIRMED-CNT.      00062800
062900      MOVE WS-CT-SHIPPED-CNT      TO RPT-CNTL-SHIPPED-CNT.        00062900
063000      MOVE WS-CT-CANCELLED-CNT    TO RPT-CNTL-CANCELLED-CNT.      00063000
063100      WRITE CNTL-RPT-RECORD FROM RPT-CNTL-LINE AFTER 1.           00063100
063200      ADD WS-CT-ORDER-CNT     TO WS-GT-ORDER-CNT.                 00063200
063300      ADD WS-CT-PENDING-CNT   TO WS-GT-PENDING-CNT.               00063300
063400      ADD WS-CT-CONFIRMED-CNT TO WS-GT-CONFIRMED-CNT.             00063400
063500      ADD WS-CT-SHIPPED-CNT   TO WS-GT-SHIPPED-CNT.               00063500
063600      ADD WS-CT-CANCELLED-CNT TO WS-GT-CANCELLED-CNT.             00063600
063700      ADD WS-CT-SUBTOTAL-SUM  TO WS-GT-SUBTOTAL-SUM.              00063700
063800      ADD WS-CT-TOTAL-SUM     TO WS-GT-TOTAL-SUM.                 00063800
063900      MOVE ZERO TO WS-CT-ORDER-CNT     WS-CT-PENDING-CNT          00063900
064000                          WS-CT-CONFIRMED-CNT WS-CT-SHIPPED-CNT   00064000
064100                          WS-CT-CANCELLED-CNT WS-CT-SUBTOTAL-SUM  00064100
064200                          WS-CT-TOTAL-SUM.                        00064200
064300 810-EXIT.                                                        00064300
064400      EXIT.                                                       00064400
064500
064600 890-WRITE-GRAND-TOTAL.                                           00064600
064700      MOVE WS-GT-ORDER-CNT     TO RPT-GT-ORDER-CNT.               00064700
064800      MOVE WS-GT-SUBTOTAL-SUM  TO RPT-GT-SUBTOTAL.                00064800
064900      MOVE WS-GT-TOTAL-SUM     TO RPT-GT-TOTAL.                   00064900
065000      MOVE WS-GT-PENDING-CNT   TO RPT-GT-PENDING-CNT.             00065000
065100      MOVE WS-GT-CONFIRMED-CNT TO RPT-GT-CONFIRMED-CNT.           00065100
065200      MOVE WS-GT-SHIPPED-CNT   TO RPT-GT-SHIPPED-CNT.             00065200
065300      MOVE WS-GT-CANCELLED-CNT TO RPT-GT-CANCELLED-CNT.           00065300
065400      WRITE CNTL-RPT-RECORD FROM RPT-GRAND-LINE AFTER 2.          00065400
065500 890-EXIT.                                                        00065500
065600      EXIT.                                                       00065600
065700
