000100****************************************************************  00000100
000200* OIREC    -- ORDER LINE-ITEM RECORD LAYOUT                       00000200
000300*                                                                 00000300
000400* SHARED BY THE INBOUND ORDER-ITEMS FILE AND THE OUTBOUND         00000400
000500* POSTED-ITEMS FILE -- COPY THIS MEMBER ONCE PER FD WITH A        00000500
000600* DIFFERENT REPLACING PREFIX.                                     00000600
000700*                                                                 00000700
000800* :TAG:-ITEM-TOTAL ARRIVES BLANK ON THE INBOUND COPY AND IS       00000800
000900* SET BY ORDPOST1 BEFORE THE RECORD IS REWRITTEN TO THE           00000900
001000* POSTED-ITEMS FILE.                                              00001000
001100****************************************************************  00001100
001200 01  :TAG:-ITEM-REC.                                              00001200
001300     05  :TAG:-ITEM-KEY.                                          00001300
001400         10  :TAG:-TENANT-ID          PIC X(36).                  00001400
001500         10  :TAG:-ORDER-NUMBER       PIC X(20).                  00001500
001600     05  :TAG:-PRODUCT-ID             PIC X(36).                  00001600
001700     05  :TAG:-VENDOR-ID              PIC X(36).                  00001700
001800     05  :TAG:-ITEM-TITLE             PIC X(80).                  00001800
001900     05  :TAG:-SKU                    PIC X(30).                  00001900
002000     05  :TAG:-QUANTITY               PIC 9(05).                  00002000
002100     05  :TAG:-PRICE                  PIC S9(8)V99 COMP-3.        00002100
002200     05  :TAG:-ITEM-TOTAL             PIC S9(8)V99 COMP-3.        00002200
002300     05  FILLER                       PIC X(05).                  00002300
