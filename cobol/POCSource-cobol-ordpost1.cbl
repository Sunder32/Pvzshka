000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE MARKETPLACE BATCH GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDPOST1                                              00000500
000600*                                                                 00000600
000700* READS THE NIGHTLY ORDER-ITEMS FILE, EXTENDS EACH LINE           00000700
000800* ITEM, ROLLS THE ITEMS UP INTO THEIR OWNING ORDER ON A           00000800
000900* TENANT-ID/ORDER-NUMBER CONTROL BREAK, AND POSTS THE NEW         00000900
001000* ORDER TO THE ORDER MASTER FOR ORDSTAT1 TO PICK UP.              00001000
001100****************************************************************  00001100
001200* CHANGE LOG                                                      00001200
001300* ----------                                                      00001300
001400* 03/14/89  RKT  0000  INITIAL VERSION.  ITEM EXTENSION AND       00001400
001500*                      ORDER ROLL-UP, SUBTOTAL ONLY.              00001500
001600* 11/02/90  RKT  0041  ADDED SHIPPING-COST, TAX AND DISCOUNT      00001600
001700*                      TO THE ORDER TOTAL CALCULATION.            00001700
001800* 06/19/92  LDW  0077  DEFAULT CURRENCY TO RUB WHEN THE           00001800
001900*                      INCOMING ITEM BATCH DOES NOT CARRY ONE.    00001900
002000* 02/08/94  RKT  0103  POSTING RUN STATISTICS REPORT ADDED        00002000
002100*                      PER OPERATIONS REQUEST.                    00002100
002200* 09/30/98  LDW  0166  Y2K REMEDIATION - WS-RUN-DATE AND ALL      00002200
002300*                      REPORT DATE FIELDS REVIEWED; WINDOWED      00002300
002400*                      2-DIGIT YEAR CONFIRMED CENTURY-SAFE        00002400
002500*                      THROUGH THIS PROGRAM'S EXPECTED LIFE.      00002500
002600* 03/11/99  LDW  0166  Y2K SIGN-OFF - NO FURTHER DATE FIELDS      00002600
002700*                      FOUND REQUIRING CHANGE.                    00002700
002800* 07/22/01  PJM  0210  ADDED ITEMSOUT FILE STATUS CHECK AFTER     00002800
002900*                      REPEATED SHORT-WRITES ON THE OVERNIGHT     00002900
003000*                      RUN FILLED THE POSTED-ITEMS DATASET.       00003000
003100* 04/05/05  PJM  0255  ADDED UPSI-0 RERUN SWITCH CHECK SO         00003100
003200*                      OPERATIONS CAN FLAG A RESTART RUN ON       00003200
003300*                      THE JOB CARD WITHOUT A CODE CHANGE.        00003300
003400* 10/14/09  GSK  0298  CONFIRMED COMP-3 MONEY FIELDS MATCH        00003400
003500*                      THE 2-DECIMAL PRECISION CARRIED BY THE     00003500
003600*                      UPSTREAM ORDER-ENTRY FEED.                 00003600
003650* 02/03/11  TRM  0314  DROPPED THE UNUSED ALPHA-RANGE CLASS       00003650
003660*                      TEST OUT OF SPECIAL-NAMES - NOBODY EVER    00003660
003670*                      WIRED IT TO A CONDITION.  POINTED THE      00003670
003680*                      HEADER WRITE AT TOP-OF-FORM SO C01 AT      00003680
003690*                      LEAST DOES SOMETHING.                      00003690
003700****************************************************************  00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID.    ORDPOST1.                                         00003900
004000 AUTHOR.        R K THIBODEAUX.                                   00004000
004100 INSTALLATION.  MARKETPLACE BATCH SYSTEMS.                        00004100
004200 DATE-WRITTEN.  03/14/89.                                         00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY.      NON-CONFIDENTIAL.                                 00004400
004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-370.                                       00004800
004900 OBJECT-COMPUTER.  IBM-370.                                       00004900
005000 SPECIAL-NAMES.                                                   00005000
005100      C01 IS TOP-OF-FORM                                          00005100
005300      UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                      00005300
005400             OFF STATUS IS WS-NORMAL-RUN.                         00005400
005500
005600 INPUT-OUTPUT SECTION.                                            00005600
005700 FILE-CONTROL.                                                    00005700
005800
005900      SELECT ORDER-ITEMS-IN   ASSIGN TO ITEMSIN                   00005900
006000          ACCESS IS SEQUENTIAL                                    00006000
006100          FILE STATUS  IS  WS-ITEMSIN-STATUS.                     00006100
006200
006300      SELECT ORDER-MASTER-OUT ASSIGN TO ORDMSTR                   00006300
006400          ACCESS IS SEQUENTIAL                                    00006400
006500          FILE STATUS  IS  WS-ORDMSTR-STATUS.                     00006500
006600
006700      SELECT ORDER-ITEMS-OUT  ASSIGN TO ITEMSOUT                  00006700
006800          ACCESS IS SEQUENTIAL                                    00006800
006900          FILE STATUS  IS  WS-ITEMSOUT-STATUS.                    00006900
007000
007100      SELECT POST-RPT         ASSIGN TO POSTRPT                   00007100
007200          FILE STATUS  IS  WS-POSTRPT-STATUS.                     00007200
007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600
007700 FD  ORDER-ITEMS-IN                                               00007700
007800      RECORDING MODE IS F                                         00007800
007900      LABEL RECORDS ARE STANDARD.                                 00007900
008000      COPY OIREC REPLACING ==:TAG:== BY ==OI==.                   00008000
008100
008200 FD  ORDER-MASTER-OUT                                             00008200
008300      RECORDING MODE IS F                                         00008300
008400      LABEL RECORDS ARE STANDARD.                                 00008400
008500      COPY ORDREC REPLACING ==:TAG:== BY ==OM==.                  00008500
008600
008700 FD  ORDER-ITEMS-OUT                                              00008700
008800      RECORDING MODE IS F                                         00008800
008900      LABEL RECORDS ARE STANDARD.                                 00008900
009000      COPY OIREC REPLACING ==:TAG:== BY ==OX==.                   00009000
009100
009200 FD  POST-RPT                                                     00009200
009300      RECORDING MODE IS F                                         00009300
009400      LABEL RECORDS ARE STANDARD.                                 00009400
009500 01  POST-RPT-RECORD            PIC X(132).                       00009500
009600
009700 WORKING-STORAGE SECTION.                                         00009700
009800
009900* RUN DATE/TIME - WS-RUN-DATE-X IS THE FLAT 6-DIGIT VIEW USED     00009900
010000* WHEN THE DATE IS MOVED WHOLE ONTO THE REPORT HEADER LINE.       00010000
010100 01  WS-SYSTEM-DATE-AND-TIME.                                     00010100
010200     05  WS-RUN-DATE.                                             00010200
010300         10  WS-RUN-YY                PIC 9(02).                  00010300
010400         10  WS-RUN-MM                PIC 9(02).                  00010400
010500         10  WS-RUN-DD                PIC 9(02).                  00010500
010600     05  WS-RUN-TIME.                                             00010600
010700         10  WS-RUN-HH                PIC 9(02).                  00010700
010800         10  WS-RUN-MN                PIC 9(02).                  00010800
010900         10  WS-RUN-SS                PIC 9(02).                  00010900
011000         10  WS-RUN-HS                PIC 9(02).                  00011000
011100     05  FILLER                   PIC X(04).                      00011100
011200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE                          00011200
011300     PIC 9(06).                                                   00011300
011400
011500* FILE STATUS SWITCHES                                            00011500
011600 01  WS-FILE-STATUSES.                                            00011600
011700     05  WS-ITEMSIN-STATUS        PIC X(02) VALUE SPACES.         00011700
011800     05  WS-ORDMSTR-STATUS        PIC X(02) VALUE SPACES.         00011800
011900     05  WS-ITEMSOUT-STATUS       PIC X(02) VALUE SPACES.         00011900
012000     05  WS-POSTRPT-STATUS        PIC X(02) VALUE SPACES.         00012000
012100     05  FILLER                   PIC X(04).                      00012100
012200
012300* RUN SWITCHES                                                    00012300
012400 01  WS-SWITCHES.                                                 00012400
012500     05  WS-ITEMS-EOF-SW          PIC X(01) VALUE 'N'.            00012500
012600         88  ITEMS-EOF-REACHED             VALUE 'Y'.             00012600
012700     05  WS-FIRST-ITEM-SW         PIC X(01) VALUE 'Y'.            00012700
012800         88  FIRST-ITEM-OF-RUN             VALUE 'Y'.             00012800
012900     05  FILLER                   PIC X(04).                      00012900
013000
013100* CONTROL-BREAK KEY HOLDING AREAS - THE -X REDEFINES IS THE       00013100
013200* FLAT VIEW COMPARED AND DISPLAYED WHEN A BREAK IS DETECTED.      00013200
013300 01  WS-PREV-ITEM-KEY.                                            00013300
013400     05  WS-PREV-TENANT-ID        PIC X(36).                      00013400
013500     05  WS-PREV-ORDER-NUMBER     PIC X(20).                      00013500
013600     05  FILLER                   PIC X(04).                      00013600
013700 01  WS-PREV-ITEM-KEY-X REDEFINES WS-PREV-ITEM-KEY                00013700
013800     PIC X(60).                                                   00013800
013900 01  WS-CURR-ITEM-KEY.                                            00013900
014000     05  WS-CURR-TENANT-ID        PIC X(36).                      00014000
014100     05  WS-CURR-ORDER-NUMBER     PIC X(20).                      00014100
014200     05  FILLER                   PIC X(04).                      00014200
014300 01  WS-CURR-ITEM-KEY-X REDEFINES WS-CURR-ITEM-KEY                00014300
014400     PIC X(60).                                                   00014400
014500
014600* ORDER-IN-PROGRESS ACCUMULATORS - CLEARED BY 300-FINALIZE-ORDER  00014600
014700* AFTER EACH ORDER IS WRITTEN TO ORDER-MASTER-OUT.                00014700
014800 01  WS-ORDER-ACCUM.                                              00014800
014900     05  WS-RUN-SUBTOTAL          PIC S9(8)V99 COMP-3 VALUE 0.    00014900
015000     05  WS-ITEM-COUNT            PIC S9(03)  COMP    VALUE 0.    00015000
015100     05  FILLER                   PIC X(04).                      00015100
015200
015300* POSTING-RUN STATISTICS - PRINTED BY 850-REPORT-RUN-STATS        00015300
015400 01  WS-REPORT-TOTALS.                                            00015400
015500     05  WS-ITEMS-READ-CNT        PIC S9(07) COMP    VALUE 0.     00015500
015600     05  WS-ORDERS-POSTED-CNT     PIC S9(07) COMP    VALUE 0.     00015600
015700     05  WS-GRAND-SUBTOTAL        PIC S9(9)V99 COMP-3 VALUE 0.    00015700
015800     05  WS-GRAND-TOTAL           PIC S9(9)V99 COMP-3 VALUE 0.    00015800
015900     05  FILLER                   PIC X(04).                      00015900
016000
016100* REPORT LINE LAYOUTS                                             00016100
016200 01  RPT-HEADER1.                                                 00016200
016300     05  FILLER                   PIC X(40) VALUE                 00016300
016400         'ORDER POSTING RUN REPORT           DATE '.              00016400
016500     05  RPT-H1-MM                PIC 99.                         00016500
016600     05  FILLER                   PIC X      VALUE '/'.           00016600
016700     05  RPT-H1-DD                PIC 99.                         00016700
016800     05  FILLER                   PIC X      VALUE '/'.           00016800
016900     05  RPT-H1-YY                PIC 99.                         00016900
017000     05  FILLER                   PIC X(09) VALUE '   TIME  '.    00017000
017100     05  RPT-H1-HH                PIC 99.                         00017100
017200     05  FILLER                   PIC X      VALUE ':'.           00017200
017300     05  RPT-H1-MN                PIC 99.                         00017300
017400     05  FILLER                   PIC X(65) VALUE SPACES.         00017400
017500
017600 01  RPT-STATS-HDR1.                                              00017600
017700     05  FILLER                   PIC X(30) VALUE                 00017700
017800         'ORDER POSTING RUN STATISTICS'.                          00017800
017900     05  FILLER                   PIC X(102) VALUE SPACES.        00017900
018000
018100 01  RPT-STATS-DETAIL.                                            00018100
018200     05  RPT-STAT-LABEL           PIC X(20).                      00018200
018300     05  FILLER                   PIC X(04) VALUE SPACES.         00018300
018400     05  RPT-STAT-VALUE           PIC ZZZ,ZZ9.                    00018400
018500     05  FILLER                   PIC X(101) VALUE SPACES.        00018500
018600
018700 01  RPT-AMOUNT-DETAIL.                                           00018700
018800     05  RPT-AMT-LABEL            PIC X(20).                      00018800
018900     05  FILLER                   PIC X(04) VALUE SPACES.         00018900
019000     05  RPT-AMT-VALUE            PIC ZZZ,ZZZ,ZZ9.99-.            00019000
019100     05  FILLER                   PIC X(93) VALUE SPACES.         00019100
019200
019300 PROCEDURE DIVISION.                                              00019300
019400
019500 000-MAIN-LINE.                                                   00019500
019600      ACCEPT WS-RUN-DATE FROM DATE.                               00019600
019700      ACCEPT WS-RUN-TIME FROM TIME.                               00019700
019800      DISPLAY 'ORDPOST1 STARTING - RUN DATE ' WS-RUN-DATE-X.      00019800
019900      IF WS-RERUN-REQUESTED                                       00019900
020000          DISPLAY 'UPSI-0 ON - RERUN OF POSTING STEP REQUESTED'   00020000
020100      END-IF.                                                     00020100
020200      PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00020200
020300      PERFORM 800-INIT-REPORT THRU 800-EXIT.                      00020300
020400      PERFORM 710-READ-ITEM THRU 710-EXIT.                        00020400
020500      PERFORM 100-PROCESS-ITEMS THRU 100-EXIT                     00020500
020600          UNTIL ITEMS-EOF-REACHED.                                00020600
020700      PERFORM 300-FINALIZE-ORDER THRU 300-EXIT.                   00020700
020800      PERFORM 850-REPORT-RUN-STATS THRU 850-EXIT.                 00020800
020900      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      00020900
021000      GOBACK.                                                     00021000
021100
021200* 100-PROCESS-ITEMS DRIVES THE MAIN READ LOOP.  A CHANGE OF       00021200
021300* TENANT-ID OR ORDER-NUMBER FROM THE PRIOR ITEM MEANS THE         00021300
021400* PRIOR ORDER IS COMPLETE AND IS ROLLED TO ORDER-MASTER-OUT       00021400
021500* BEFORE THE NEW ORDER'S FIRST ITEM IS EXTENDED.                  00021500
021600 100-PROCESS-ITEMS.                                               00021600
021700      IF FIRST-ITEM-OF-RUN                                        00021700
021800          MOVE OI-TENANT-ID    TO WS-CURR-TENANT-ID               00021800
021900          MOVE OI-ORDER-NUMBER TO WS-CURR-ORDER-NUMBER            00021900
022000          MOVE 'N'             TO WS-FIRST-ITEM-SW                00022000
022100      END-IF.                                                     00022100
022200      IF OI-TENANT-ID NOT = WS-CURR-TENANT-ID                     00022200
022300         OR OI-ORDER-NUMBER NOT = WS-CURR-ORDER-NUMBER            00022300
022400          PERFORM 300-FINALIZE-ORDER THRU 300-EXIT                00022400
022500          MOVE OI-TENANT-ID    TO WS-CURR-TENANT-ID               00022500
022600          MOVE OI-ORDER-NUMBER TO WS-CURR-ORDER-NUMBER            00022600
022700      END-IF.                                                     00022700
022800      PERFORM 210-EXTEND-ITEM THRU 210-EXIT.                      00022800
022900      PERFORM 710-READ-ITEM THRU 710-EXIT.                        00022900
023000 100-EXIT.                                                        00023000
023100      EXIT.                                                       00023100
023200
023300* 210-EXTEND-ITEM - BUSINESS RULE 1: LINE TOTAL = PRICE TIMES     00023300
023400* QUANTITY.  THE EXTENDED ITEM IS REWRITTEN TO ITEMSOUT AND       00023400
023500* FOLDED INTO THE RUNNING ORDER SUBTOTAL (RULE 2).                00023500
023600 210-EXTEND-ITEM.                                                 00023600
023700      COMPUTE OI-ITEM-TOTAL ROUNDED = OI-PRICE * OI-QUANTITY.     00023700
023800      ADD OI-ITEM-TOTAL TO WS-RUN-SUBTOTAL.                       00023800
023900      ADD 1 TO WS-ITEM-COUNT.                                     00023900
024000      MOVE OI-ITEM-REC TO OX-ITEM-REC.                            00024000
024100      WRITE OX-ITEM-REC.                                          00024100
024200      IF WS-ITEMSOUT-STATUS NOT = '00'                            00024200
024300          DISPLAY 'ORDPOST1 - WRITE ERROR ON ITEMSOUT, STATUS='   00024300
024400              WS-ITEMSOUT-STATUS                                  00024400
024500          MOVE 16 TO RETURN-CODE                                  00024500
024600      END-IF.                                                     00024600
024700 210-EXIT.                                                        00024700
024800      EXIT.                                                       00024800
024900
025000* 300-FINALIZE-ORDER - BUSINESS RULES 3 AND 4.  THE ORDER IS      00025000
025100* ALWAYS BORN PENDING/PENDING IN RUB SINCE THIS BATCH NEVER       00025100
025200* SEES A PAYMENT OR SHIPMENT - THOSE ARRIVE LATER AS STATUS       00025200
025300* TRANSACTIONS FOR ORDSTAT1 TO APPLY.  GUARDED BY ITEM-COUNT      00025300
025400* SINCE 000-MAIN-LINE CALLS THIS ONCE MORE AFTER END OF FILE.     00025400
025500 300-FINALIZE-ORDER.                                              00025500
025600      IF WS-ITEM-COUNT > 0                                        00025600
025700          MOVE WS-CURR-TENANT-ID    TO OM-TENANT-ID               00025700
025800          MOVE WS-CURR-ORDER-NUMBER TO OM-ORDER-NUMBER            00025800
025900          MOVE SPACES               TO OM-USER-ID                 00025900
026000          MOVE SPACES               TO OM-PAYMENT-METHOD          00026000
026100          MOVE 'PENDING'            TO OM-STATUS                  00026100
026200          MOVE 'PENDING'            TO OM-PAYMENT-STATUS          00026200
026300          MOVE 'RUB'                TO OM-CURRENCY                00026300
026400          MOVE WS-RUN-SUBTOTAL      TO OM-SUBTOTAL                00026400
026500          MOVE ZERO                 TO OM-SHIPPING-COST           00026500
026600          MOVE ZERO                 TO OM-TAX                     00026600
026700          MOVE ZERO                 TO OM-DISCOUNT                00026700
026800          COMPUTE OM-TOTAL ROUNDED = OM-SUBTOTAL +                00026800
026900              OM-SHIPPING-COST + OM-TAX - OM-DISCOUNT             00026900
027000          MOVE WS-ITEM-COUNT        TO OM-ITEM-COUNT              00027000
027100          WRITE OM-REC                                            00027100
027200          IF WS-ORDMSTR-STATUS NOT = '00'                         00027200
027300              DISPLAY 'ORDPOST1 - WRITE ERROR ON ORDMSTR, STATUS='00027300
027400                  WS-ORDMSTR-STATUS                               00027400
027500              MOVE 16 TO RETURN-CODE                              00027500
027600          END-IF                                                  00027600
027700          ADD 1 TO WS-ORDERS-POSTED-CNT                           00027700
027800          ADD OM-SUBTOTAL TO WS-GRAND-SUBTOTAL                    00027800
027900          ADD OM-TOTAL    TO WS-GRAND-TOTAL                       00027900
028000          MOVE ZERO TO WS-RUN-SUBTOTAL                            00028000
028100          MOVE ZERO TO WS-ITEM-COUNT                              00028100
028200      END-IF.                                                     00028200
028300 300-EXIT.                                                        00028300
028400      EXIT.                                                       00028400
028500
028600 700-OPEN-FILES.                                                  00028600
028700      OPEN INPUT  ORDER-ITEMS-IN                                  00028700
028800           OUTPUT ORDER-MASTER-OUT                                00028800
028900                  ORDER-ITEMS-OUT                                 00028900
029000                  POST-RPT.                                       00029000
029100      IF WS-ITEMSIN-STATUS NOT = '00'                             00029100
029200          DISPLAY 'ORDPOST1 - OPEN ERROR ON ITEMSIN, STATUS='     00029200
029300              WS-ITEMSIN-STATUS                                   00029300
029400          MOVE 'Y' TO WS-ITEMS-EOF-SW                             00029400
029500          MOVE 16 TO RETURN-CODE                                  00029500
029600      END-IF.                                                     00029600
029700      IF WS-ORDMSTR-STATUS NOT = '00'                             00029700
029800          DISPLAY 'ORDPOST1 - OPEN ERROR ON ORDMSTR, STATUS='     00029800
029900              WS-ORDMSTR-STATUS                                   00029900
030000          MOVE 'Y' TO WS-ITEMS-EOF-SW                             00030000
030100          MOVE 16 TO RETURN-CODE                                  00030100
030200      END-IF.                                                     00030200
030300      IF WS-ITEMSOUT-STATUS NOT = '00'                            00030300
030400          DISPLAY 'ORDPOST1 - OPEN ERROR ON ITEMSOUT, STATUS='    00030400
030500              WS-ITEMSOUT-STATUS                                  00030500
030600          MOVE 'Y' TO WS-ITEMS-EOF-SW                             00030600
030700          MOVE 16 TO RETURN-CODE                                  00030700
030800      END-IF.                                                     00030800
030900 700-EXIT.                                                        00030900
031000      EXIT.                                                       00031000
031100
031200 710-READ-ITEM.                                                   00031200
031300      READ ORDER-ITEMS-IN                                         00031300
031400          AT END                                                  00031400
031500              MOVE 'Y' TO WS-ITEMS-EOF-SW                         00031500
031600      END-READ.                                                   00031600
031700      IF NOT ITEMS-EOF-REACHED                                    00031700
031800          IF WS-ITEMSIN-STATUS = '00'                             00031800
031900              ADD 1 TO WS-ITEMS-READ-CNT                          00031900
032000          ELSE                                                    00032000
032100              DISPLAY 'ORDPOST1 - READ ERROR ON ITEMSIN, STATUS=' 00032100
032200                  WS-ITEMSIN-STATUS                               00032200
032300              MOVE 'Y' TO WS-ITEMS-EOF-SW                         00032300
032400              MOVE 16 TO RETURN-CODE                              00032400
032500          END-IF                                                  00032500
032600      END-IF.                                                     00032600
032700 710-EXIT.                                                        00032700
032800      EXIT.                                                       00032800
032900
033000 790-CLOSE-FILES.                                                 00033000
033100      CLOSE ORDER-ITEMS-IN                                        00033100
033200            ORDER-MASTER-OUT                                      00033200
033300            ORDER-ITEMS-OUT                                       00033300
033400            POST-RPT.                                             00033400
033500 790-EXIT.                                                        00033500
033600      EXIT.                                                       00033600
033700
033800 800-INIT-REPORT.                                                 00033800
033900      MOVE WS-RUN-MM TO RPT-H1-MM.                                00033900
034000      MOVE WS-RUN-DD TO RPT-H1-DD.                                00034000
034100      MOVE WS-RUN-YY TO RPT-H1-YY.                                00034100
034200      MOVE WS-RUN-HH TO RPT-H1-HH.                                00034200
034300      MOVE WS-RUN-MN TO RPT-H1-MN.                                00034300
034400      WRITE POST-RPT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.   00034400
034500 800-EXIT.                                                        00034500
034600      EXIT.                                                       00034600
034700
034800* 850-REPORT-RUN-STATS - OPERATIONS WANTS ITEM/ORDER COUNTS       00034800
034900* AND THE RUN'S DOLLAR TOTALS ON EVERY POSTING RUN, GOOD OR       00034900
035000* BAD, SO THE OVERNIGHT LOG CAN BE RECONCILED BY HAND.            00035000
035100 850-REPORT-RUN-STATS.                                            00035100
035200      WRITE POST-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.          00035200
035300      MOVE 'ITEMS READ'      TO RPT-STAT-LABEL.                   00035300
035400      MOVE WS-ITEMS-READ-CNT TO RPT-STAT-VALUE.                   00035400
035500      WRITE POST-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 2.        00035500
035600      MOVE 'ORDERS POSTED'     TO RPT-STAT-LABEL.                 00035600
035700      MOVE WS-ORDERS-POSTED-CNT TO RPT-STAT-VALUE.                00035700
035800      WRITE POST-RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.        00035800
035900      MOVE 'GRAND SUBTOTAL' TO RPT-AMT-LABEL.                     00035900
036000      MOVE WS-GRAND-SUBTOTAL TO RPT-AMT-VALUE.                    00036000
036100      WRITE POST-RPT-RECORD FROM RPT-AMOUNT-DETAIL AFTER 2.       00036100
036200      MOVE 'GRAND TOTAL'    TO RPT-AMT-LABEL.                     00036200
036300      MOVE WS-GRAND-TOTAL   TO RPT-AMT-VALUE.                     00036300
036400      WRITE POST-RPT-RECORD FROM RPT-AMOUNT-DETAIL AFTER 1.       00036400
036500 850-EXIT.                                                        00036500
036600      EXIT.                                                       00036600
036700
